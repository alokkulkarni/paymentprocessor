000100******************************************************************
000200* This program is to service account lookups and postings for
000300*    the nightly payment batch - validate an account number,
000400*    check available balance, and post debits/credits to the
000500*    in-memory ledger table.  Called once per function per
000600*    payment from PAYMENT-BATCH.
000700*
000800* Used File
000900*    - Account Master Seed File (Sequential): ACCTMST
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 ACCOUNT-SERVICE.
001500 AUTHOR.                     R F MERCER.
001600 INSTALLATION.               RETAIL BANKING SYSTEMS - BATCH UNIT.
001700 DATE-WRITTEN.               AUGUST 14, 1991.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED.
002000*-----------------------------------------------------------------
002100*                       C H A N G E   L O G
002200*-----------------------------------------------------------------
002300* DATE       BY   REQUEST    DESCRIPTION
002400* 08/14/91   RFM  PB-0114    ORIGINAL PROGRAM - REPLACES THE OLD   PB-0114
002500*                            INVENTORY-REPORT/SUPPLIER-LOOKUP
002600*                            PAIR WITH ONE LEDGER LOOKUP SERVICE.
002700* 02/03/93   RFM  PB-0158    ADDED AUTO-PROVISIONING FOR UNKNOWN   PB-0158
002800*                            BUT PATTERN-VALID ACCOUNT NUMBERS -
002900*                            SEE 300-PROVISION-ACCOUNT.
003000* 11/09/96   LKT  PB-0241    WIDENED THE TABLE TO 0300 ENTRIES,    PB-0241
003100*                            PROVISION NOW SHIFTS THE TABLE TO
003200*                            KEEP SEARCH ALL HAPPY - AUDIT
003300*                            FINDING 96-022.
003400* 06/21/99   LKT  PB-0266    Y2K - ADDED WS-RUN-DATE REDEFINES     PB-0266
003500*                            FOR THE STARTUP BANNER, FOUR-DIGIT
003600*                            YEAR THROUGHOUT, REVIEWED.
003700* 03/11/04   PXR  PB-0310    DROPPED THE RANDOM OPENING-BALANCE    PB-0310
003800*                            BRANCH THAT USED TO LIVE HERE -
003900*                            UNKNOWN ACCOUNTS NOW ALWAYS OPEN AT
004000*                            THE FIXED DEFAULT BALANCE SO THE
004100*                            BATCH IS REPRODUCIBLE RUN TO RUN.
004200* 08/10/26   DLW  PB-0348    THE ACCT-NUMERIC CLASS TEST AGAINST   PB-0348
004300*                            THE FULL 7-BYTE DIGITS SLICE FAILED
004400*                            ANY ACCOUNT WITH FEWER THAN 7 TRAILING
004500*                            DIGITS (BLANKS IN THE UNUSED BYTES
004600*                            ARE NOT NUMERIC) - ACC006, ACC999,
004700*                            ETC. WERE WRONGLY REJECTED INSTEAD
004800*                            OF BEING AUTO-PROVISIONED.  REPLACED
004900*                            WITH A BYTE-AT-A-TIME DIGIT-RUN SCAN
005000*                            IN 300-CHECK-ACCT-PATTERN.
005100* 08/10/26   DLW  PB-0352    THE PB-0266 BANNER WAS NEVER ACTUALLY PB-0352
005200*                            ACTUALLY DISPLAYED - ADDED THE START-
005300*                            UP LINE ON THE FIRST CALL SO WS-RUN-
005400*                            YEAR/MONTH/DAY EARN THEIR KEEP.
005500******************************************************************
005600 ENVIRONMENT                 DIVISION.
005700*-----------------------------------------------------------------
005800 CONFIGURATION               SECTION.
005900 SOURCE-COMPUTER.            WHATEVER-PC.
006000 SPECIAL-NAMES.
006100     CLASS ACCT-NUMERIC IS "0" THRU "9".
006200*-----------------------------------------------------------------
006300 INPUT-OUTPUT                SECTION.
006400 FILE-CONTROL.
006500     SELECT  ACCTMST-FILE
006600             ASSIGN TO "ACCTMST"
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS IS ACCTMST-FILE-STAT.
006900
007000******************************************************************
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  ACCTMST-FILE
007500     RECORD CONTAINS 16 CHARACTERS
007600     DATA RECORD IS ACCOUNT-MASTER-RECORD.
007700 COPY "D:\COPYLIB\AccountMaster.cpy".
007800
007900*-----------------------------------------------------------------
008000 WORKING-STORAGE             SECTION.
008100*-----------------------------------------------------------------
008200 01  SWITCHES-AND-COUNTERS.
008300     05  WS-FIRST-CALL-SW        PIC X(01) VALUE "Y".
008400         88  WS-FIRST-CALL               VALUE "Y".
008500     05  WS-ACCTMST-EOF-SW       PIC X(01) VALUE "N".
008600         88  WS-ACCTMST-EOF              VALUE "Y".
008700     05  WS-FOUND-SW             PIC X(01) VALUE "N".
008800         88  WS-ENTRY-FOUND              VALUE "Y".
008900     05  WS-SHIFT-IDX            PIC 9(04) COMP.
009000     05  WS-INSERT-IDX           PIC 9(04) COMP.
009100     05  WS-DIGIT-IDX            PIC 9(01) COMP.
009200     05  WS-DIGIT-COUNT          PIC 9(01) COMP.
009300     05  WS-REM-START            PIC 9(01) COMP.
009400     05  WS-REM-LEN              PIC 9(01) COMP.
009500     05  WS-PATTERN-SW           PIC X(01).
009600         88  WS-PATTERN-OK               VALUE "Y".
009700         88  WS-PATTERN-BAD              VALUE "N".
009800     05  WS-SCAN-STOP-SW         PIC X(01).
009900         88  WS-SCAN-STOP                VALUE "Y".
010000     05  ACCTMST-FILE-STAT       PIC X(02).
010100     05  FILLER                  PIC X(01).
010200
010300*    Default opening balance for an unknown-but-pattern-valid
010400*    account - fixed, not random, so the batch is reproducible
010500*    (see PB-0310 above).
010600 01  WS-DEFAULT-BALANCE          PIC S9(9)V99 COMP-3
010700                                 VALUE 1000.00.
010800
010900*    Run-date banner, built the old INVENTORY-REPORT way - ACCEPT
011000*    FROM DATE, REDEFINE into a YYYY/MM/DD display form.
011100 01  WS-RUN-DATE-FIELDS.
011200     05  WS-RUN-DATE             PIC 9(08).
011300     05  FILLER                  PIC X(01).
011400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS.
011500     05  WS-RUN-YEAR             PIC 9(04).
011600     05  WS-RUN-MONTH            PIC 9(02).
011700     05  WS-RUN-DAY              PIC 9(02).
011800     05  FILLER                  PIC X(01).
011900
012000 COPY "D:\COPYLIB\AccountTable.cpy".
012100
012200*-----------------------------------------------------------------
012300 LINKAGE                     SECTION.
012400*-----------------------------------------------------------------
012500 COPY "D:\COPYLIB\AccountLink.cpy".
012600
012700******************************************************************
012800 PROCEDURE                   DIVISION    USING ACCOUNT-LINK.
012900*-----------------------------------------------------------------
013000* Main procedure - dispatches on AM-FUNCTION-CODE.  The ledger
013100* table is loaded once, on the first call of the run, and kept
013200* in working storage for every subsequent call (this is a
013300* subprogram, not re-initialized between CALLs).
013400*-----------------------------------------------------------------
013500 100-ACCOUNT-SERVICE.
013600     IF WS-FIRST-CALL
013700         PERFORM 200-INITIATE-ACCOUNT-SERVICE THRU
013800             200-INITIATE-EXIT
013900     END-IF.
014000
014100     EVALUATE TRUE
014200         WHEN AM-VALIDATE-ACCOUNT
014300             PERFORM 200-VALIDATE-ACCOUNT THRU
014400                 200-VALIDATE-EXIT
014500         WHEN AM-CHECK-BALANCE
014600             PERFORM 200-CHECK-BALANCE THRU
014700                 200-CHECK-BALANCE-EXIT
014800         WHEN AM-DEDUCT-BALANCE
014900             PERFORM 200-DEDUCT-BALANCE
015000         WHEN AM-ADD-BALANCE
015100             PERFORM 200-ADD-BALANCE
015200     END-EVALUATE.
015300
015400     EXIT    PROGRAM.
015500
015600*-----------------------------------------------------------------
015700* Open the seed file and load every seed account into
015800* ACCOUNT-TABLE.  The seed file is written in ACCT-NUMBER
015900* ascending order (ACC001 through ACC005) so no sort is needed
016000* to satisfy the table's ASCENDING KEY.
016100*-----------------------------------------------------------------
016200 200-INITIATE-ACCOUNT-SERVICE.
016300     MOVE "N" TO WS-FIRST-CALL-SW.
016400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016500     DISPLAY "ACCOUNT SERVICE STARTED FOR RUN DATE "
016600             WS-RUN-YEAR "/" WS-RUN-MONTH "/" WS-RUN-DAY.
016700
016800     OPEN INPUT ACCTMST-FILE.
016900     IF ACCTMST-FILE-STAT NOT = "00"
017000         MOVE "UNABLE TO OPEN ACCOUNT MASTER SEED FILE"
017100             TO AM-MESSAGE
017200         GO TO 200-INITIATE-EXIT
017300     END-IF.
017400
017500     PERFORM 300-READ-ACCTMST-FILE.
017600     PERFORM 300-LOAD-ACCOUNT-ENTRY THRU
017700         300-LOAD-ACCOUNT-ENTRY-EXIT
017800         UNTIL WS-ACCTMST-EOF.
017900     CLOSE ACCTMST-FILE.
018000
018100 200-INITIATE-EXIT.
018200     EXIT.
018300
018400*-----------------------------------------------------------------
018500* VALIDATE-ACCOUNT - valid if non-blank, and either on the
018600* master (in the table) or matching the ACC+3-or-more-digits
018700* pattern, in which case it is auto-provisioned.
018800*-----------------------------------------------------------------
018900 200-VALIDATE-ACCOUNT.
019000     MOVE SPACES TO AM-MESSAGE.
019100     SET AM-IS-INVALID TO TRUE.
019200     MOVE ZERO TO AM-BALANCE.
019300
019400     IF AM-ACCOUNT-NUMBER = SPACES
019500         MOVE "Account number is blank" TO AM-MESSAGE
019600         GO TO 200-VALIDATE-EXIT
019700     END-IF.
019800
019900     PERFORM 300-FIND-ACCOUNT.
020000     IF WS-ENTRY-FOUND
020100         SET AM-IS-VALID TO TRUE
020200         MOVE ACCT-BALANCE-TBL (ACCT-IDX) TO AM-BALANCE
020300         MOVE "Account validated from ledger" TO AM-MESSAGE
020400         GO TO 200-VALIDATE-EXIT
020500     END-IF.
020600
020700     PERFORM 300-CHECK-ACCT-PATTERN THRU
020800         300-CHECK-ACCT-PATTERN-EXIT.
020900     IF WS-PATTERN-OK
021000         PERFORM 300-PROVISION-ACCOUNT
021100         SET AM-IS-VALID TO TRUE
021200         MOVE WS-DEFAULT-BALANCE TO AM-BALANCE
021300         MOVE "Account auto-provisioned" TO AM-MESSAGE
021400     ELSE
021500         MOVE "Account number format is invalid" TO AM-MESSAGE
021600     END-IF.
021700
021800 200-VALIDATE-EXIT.
021900     EXIT.
022000
022100*-----------------------------------------------------------------
022200* CHECK-BALANCE - re-validate the account, then compare
022300* AVAILABLE-BALANCE against the requested AM-AMOUNT.
022400*-----------------------------------------------------------------
022500 200-CHECK-BALANCE.
022600     PERFORM 200-VALIDATE-ACCOUNT THRU 200-VALIDATE-EXIT.
022700     IF AM-IS-INVALID
022800         SET AM-IS-INSUFFICIENT TO TRUE
022900         GO TO 200-CHECK-BALANCE-EXIT
023000     END-IF.
023100
023200     IF AM-BALANCE >= AM-AMOUNT
023300         SET AM-IS-SUFFICIENT TO TRUE
023400         MOVE "Sufficient balance" TO AM-MESSAGE
023500     ELSE
023600         SET AM-IS-INSUFFICIENT TO TRUE
023700         MOVE "Insufficient balance for this payment"
023800             TO AM-MESSAGE
023900     END-IF.
024000
024100 200-CHECK-BALANCE-EXIT.
024200     EXIT.
024300
024400*-----------------------------------------------------------------
024500* DEDUCT-BALANCE - post a debit to the ledger table entry found
024600* by SEARCH ALL.  ROUNDED is kept for consistency with mainframe
024700* convention even though this amount never needs rounding.
024800*-----------------------------------------------------------------
024900 200-DEDUCT-BALANCE.
025000     PERFORM 300-FIND-ACCOUNT.
025100     IF WS-ENTRY-FOUND
025200         COMPUTE ACCT-BALANCE-TBL (ACCT-IDX) ROUNDED =
025300             ACCT-BALANCE-TBL (ACCT-IDX) - AM-AMOUNT
025400         MOVE ACCT-BALANCE-TBL (ACCT-IDX) TO AM-BALANCE
025500         MOVE "Balance debited" TO AM-MESSAGE
025600     ELSE
025700         MOVE "Account not found for debit" TO AM-MESSAGE
025800     END-IF.
025900
026000*-----------------------------------------------------------------
026100* ADD-BALANCE - post a credit to the ledger table entry found
026200* by SEARCH ALL.
026300*-----------------------------------------------------------------
026400 200-ADD-BALANCE.
026500     PERFORM 300-FIND-ACCOUNT.
026600     IF WS-ENTRY-FOUND
026700         COMPUTE ACCT-BALANCE-TBL (ACCT-IDX) ROUNDED =
026800             ACCT-BALANCE-TBL (ACCT-IDX) + AM-AMOUNT
026900         MOVE ACCT-BALANCE-TBL (ACCT-IDX) TO AM-BALANCE
027000         MOVE "Balance credited" TO AM-MESSAGE
027100     ELSE
027200         MOVE "Account not found for credit" TO AM-MESSAGE
027300     END-IF.
027400
027500*-----------------------------------------------------------------
027600* SEARCH ALL against the ascending-key table for AM-ACCOUNT-
027700* NUMBER.  Leaves ACCT-IDX pointing at the entry when found.
027800*-----------------------------------------------------------------
027900 300-FIND-ACCOUNT.
028000     MOVE "N" TO WS-FOUND-SW.
028100     IF ACCT-TABLE-COUNT > ZERO
028200         SEARCH ALL ACCT-TABLE-ENTRY
028300             AT END
028400                 MOVE "N" TO WS-FOUND-SW
028500             WHEN ACCT-NUMBER-TBL (ACCT-IDX) = AM-ACCOUNT-NUMBER
028600                 MOVE "Y" TO WS-FOUND-SW
028700         END-SEARCH
028800     END-IF.
028900
029000*-----------------------------------------------------------------
029100* CHECK-ACCT-PATTERN - ACC followed by 3 OR MORE DIGITS, left-
029200* justified, blank-padded to the right (PB-0348).  A straight
029300* CLASS test against the whole 7-byte digits slice rejects any
029400* account with fewer than 7 trailing digits, since the unused
029500* positions are spaces and fail the digit class - so this walks
029600* the slice one byte at a time, counts the leading run of
029700* digits, and then insists everything past that run is spaces.
029800*-----------------------------------------------------------------
029900 300-CHECK-ACCT-PATTERN.
030000     SET WS-PATTERN-BAD TO TRUE.
030100     MOVE ZERO TO WS-DIGIT-COUNT.
030200     IF AM-ACCT-PREFIX NOT = "ACC"
030300         GO TO 300-CHECK-ACCT-PATTERN-EXIT
030400     END-IF.
030500
030600     MOVE 1 TO WS-DIGIT-IDX.
030700     MOVE "N" TO WS-SCAN-STOP-SW.
030800     PERFORM 400-COUNT-DIGIT-RUN
030900         UNTIL WS-DIGIT-IDX > 7
031000         OR WS-SCAN-STOP.
031100
031200     IF WS-DIGIT-COUNT < 3
031300         GO TO 300-CHECK-ACCT-PATTERN-EXIT
031400     END-IF.
031500
031600     IF WS-DIGIT-COUNT < 7
031700         COMPUTE WS-REM-START = WS-DIGIT-COUNT + 1
031800         COMPUTE WS-REM-LEN   = 7 - WS-DIGIT-COUNT
031900         IF AM-ACCT-DIGITS (WS-REM-START:WS-REM-LEN) NOT = SPACES
032000             GO TO 300-CHECK-ACCT-PATTERN-EXIT
032100         END-IF
032200     END-IF.
032300
032400     SET WS-PATTERN-OK TO TRUE.
032500
032600 300-CHECK-ACCT-PATTERN-EXIT.
032700     EXIT.
032800
032900*-----------------------------------------------------------------
033000* Test one more byte of the digits slice and, if it is still
033100* part of the leading digit run, count it and step the index -
033200* the stop switch is tested by the controlling PERFORM ... UNTIL
033300* so the slice is never addressed past position 7.
033400*-----------------------------------------------------------------
033500 400-COUNT-DIGIT-RUN.
033600     IF AM-ACCT-DIGITS (WS-DIGIT-IDX:1) NOT ACCT-NUMERIC
033700         SET WS-SCAN-STOP TO TRUE
033800     ELSE
033900         ADD 1 TO WS-DIGIT-COUNT
034000         ADD 1 TO WS-DIGIT-IDX
034100     END-IF.
034200
034300*-----------------------------------------------------------------
034400* Insert a new, pattern-valid account into the ascending table
034500* at its correct position, shifting entries up to make room -
034600* there is no ISAM handler in this batch stream to do this for
034700* us (see FILES note).  Opens the account at the fixed default
034800* balance.
034900*-----------------------------------------------------------------
035000 300-PROVISION-ACCOUNT.
035100     PERFORM 400-FIND-INSERT-SLOT
035200         VARYING WS-INSERT-IDX FROM 1 BY 1
035300         UNTIL WS-INSERT-IDX > ACCT-TABLE-COUNT
035400            OR ACCT-NUMBER-TBL (WS-INSERT-IDX)
035500                 > AM-ACCOUNT-NUMBER.
035600
035700     PERFORM 400-SHIFT-ENTRY-UP
035800         VARYING WS-SHIFT-IDX FROM ACCT-TABLE-COUNT BY -1
035900         UNTIL WS-SHIFT-IDX < WS-INSERT-IDX.
036000
036100     MOVE AM-ACCOUNT-NUMBER TO ACCT-NUMBER-TBL (WS-INSERT-IDX).
036200     MOVE WS-DEFAULT-BALANCE TO ACCT-BALANCE-TBL (WS-INSERT-IDX).
036300     ADD 1 TO ACCT-TABLE-COUNT.
036400
036500*-----------------------------------------------------------------
036600* Read one seed record, set the EOF switch at end of file.
036700*-----------------------------------------------------------------
036800 300-READ-ACCTMST-FILE.
036900     READ ACCTMST-FILE
037000         AT END MOVE "Y" TO WS-ACCTMST-EOF-SW
037100     END-READ.
037200
037300*-----------------------------------------------------------------
037400* Loaded once per seed record, driven by the PERFORM ... UNTIL
037500* in 200-INITIATE-ACCOUNT-SERVICE above - one table slot per
037600* seed account, then the next seed record is read.
037700*-----------------------------------------------------------------
037800 300-LOAD-ACCOUNT-ENTRY.
037900     ADD 1 TO ACCT-TABLE-COUNT.
038000     MOVE ACCT-NUMBER TO ACCT-NUMBER-TBL (ACCT-TABLE-COUNT).
038100     MOVE ACCT-AVAILABLE-BALANCE
038200         TO ACCT-BALANCE-TBL (ACCT-TABLE-COUNT).
038300     PERFORM 300-READ-ACCTMST-FILE.
038400 300-LOAD-ACCOUNT-ENTRY-EXIT.
038500     EXIT.
038600
038700*-----------------------------------------------------------------
038800* Empty body - the PERFORM ... VARYING in 300-PROVISION-ACCOUNT
038900* walks WS-INSERT-IDX up to the first table slot whose key is
039000* past AM-ACCOUNT-NUMBER (or off the end of the table); the
039100* VARYING clause itself does the work, this paragraph has none
039200* to do.
039300*-----------------------------------------------------------------
039400 400-FIND-INSERT-SLOT.
039500     CONTINUE.
039600
039700*-----------------------------------------------------------------
039800* Slides one table entry up one slot to open room at
039900* WS-INSERT-IDX, driven by the PERFORM ... VARYING in
040000* 300-PROVISION-ACCOUNT counting WS-SHIFT-IDX down from the
040100* current end of the table.
040200*-----------------------------------------------------------------
040300 400-SHIFT-ENTRY-UP.
040400     MOVE ACCT-TABLE-ENTRY (WS-SHIFT-IDX)
040500         TO ACCT-TABLE-ENTRY (WS-SHIFT-IDX + 1).

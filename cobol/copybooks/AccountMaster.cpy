000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  ACCOUNTMASTER                                 *
000400*   DESCRIPTION :  ACCOUNT-MASTER RECORD LAYOUT FOR THE PAYMENT  *
000500*                  LEDGER SEED FILE (ACCTMST).                   *
000600*                                                                *
000700*   USED BY     :  ACCOUNT-SERVICE (FD ACCTMST-FILE)             *
000800*                                                                *
000900******************************************************************
001000*                       C H A N G E   L O G                      *
001100*-----------------------------------------------------------------
001200* DATE       BY   REQUEST    DESCRIPTION
001300* 08/14/91   RFM  PB-0114    ORIGINAL COPYBOOK - FIVE SEED
001400*                            ACCOUNTS, FIXED-POINT BALANCE.
001500* 06/21/99   LKT  PB-0266    Y2K - NO DATE FIELDS IN THIS RECORD,
001600*                            REVIEWED AND SIGNED OFF, NO CHANGE.
001700* 08/10/26   DLW  PB-0354    DROPPED ACCT-NUMBER-R REDEFINES       PB-0354
001800*                            SEE PB-0158 - NO CHANGE TO THE
001900*                            16-BYTE RECORD LENGTH.
002000******************************************************************
002100
002200*-----------------------------------------------------------------
002300*  01  ACCOUNT-MASTER-RECORD  --  ONE PER ACCOUNT, AS CARRIED ON
002400*      THE SEED FILE (ACCTMST).  KEY IS ACCT-NUMBER.  RECORD IS
002500*      THE FULL 16 BYTES - NO ROOM LEFT FOR A FILLER PAD.
002600*-----------------------------------------------------------------
002700 01  ACCOUNT-MASTER-RECORD.
002800     05  ACCT-NUMBER             PIC X(10).
002900     05  ACCT-AVAILABLE-BALANCE  PIC S9(9)V99 COMP-3.

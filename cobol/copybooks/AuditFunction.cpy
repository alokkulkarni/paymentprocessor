000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  AUDITFUNCTION                                 *
000400*   DESCRIPTION :  FUNCTION-CODE BYTE PASSED AHEAD OF THE AUDIT- *
000500*                  RECORD ON EVERY CALL TO PAYMENT-AUDIT, SAME   *
000600*                  ONE-BYTE DISPATCH STYLE USED BY ACCOUNT-LINK. *
000700*                                                                *
000800*   USED BY     :  PAYMENT-BATCH, PAYMENT-AUDIT                  *
000900*                                                                *
001000******************************************************************
001100*                       C H A N G E   L O G                      *
001200*-----------------------------------------------------------------
001300* DATE       BY   REQUEST    DESCRIPTION
001400* 09/30/91   RFM  PB-0119    ORIGINAL COPYBOOK.
001500******************************************************************
001600
001700 01  AUDIT-FUNCTION-CODE.
001800     05  AU-FUNCTION-CODE         PIC X(01).
001900         88  AU-FN-OPEN-FILE          VALUE "O".
002000         88  AU-FN-WRITE-ENTRY        VALUE "W".
002100         88  AU-FN-CLOSE-FILE         VALUE "C".
002200     05  FILLER                   PIC X(01).

000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  FRAUDRESULT                                   *
000400*   DESCRIPTION :  LINKAGE BLOCK PASSED BETWEEN PAYMENT-BATCH    *
000500*                  AND FRAUD-CHECK - ONE FRAUD DETERMINATION     *
000600*                  PER PAYMENT.                                  *
000700*                                                                *
000800*   USED BY     :  PAYMENT-BATCH, FRAUD-CHECK (LINKAGE SECTION)  *
000900*                                                                *
001000******************************************************************
001100*                       C H A N G E   L O G                      *
001200*-----------------------------------------------------------------
001300* DATE       BY   REQUEST    DESCRIPTION
001400* 09/30/91   RFM  PB-0119    ORIGINAL COPYBOOK.
001500* 02/03/93   RFM  PB-0158    ADDED FR-ACCOUNT-PAIR-R REDEFINES SO
001600*                            DETERMINE-FRAUD CAN SLICE THE 20-BYTE
001700*                            GROUP BACK INTO EACH 10-BYTE SIDE
001800*                            AND TEST IT FOR BLANKS ON ITS OWN
001900*                            (MISSING-ACCOUNT EDGE CASE).
002000******************************************************************
002100
002200*-----------------------------------------------------------------
002300*  01  FRAUD-RESULT-LINK  --  PASSED TO FRAUD-CHECK USING,
002400*      RETURNED POPULATED.  TRANSACTION-ID IS CARRIED FOR
002500*      TRACEABILITY ONLY - FRAUD-CHECK DOES NOT KEY ON IT.
002600*-----------------------------------------------------------------
002700 01  FRAUD-RESULT-LINK.
002800     05  FR-TRANSACTION-ID       PIC X(20).
002900     05  FR-ACCOUNT-PAIR.
003000         10  FR-FROM-ACCOUNT     PIC X(10).
003100         10  FR-TO-ACCOUNT       PIC X(10).
003200     05  FR-ACCOUNT-PAIR-R REDEFINES FR-ACCOUNT-PAIR
003300                                 PIC X(20).
003400     05  FR-AMOUNT               PIC S9(9)V99 COMP-3.
003500     05  FR-RISK-SCORE           PIC S9V99 COMP-3.
003600     05  FR-FRAUDULENT           PIC X(01).
003700         88  FR-IS-FRAUDULENT            VALUE "Y".
003800         88  FR-NOT-FRAUDULENT           VALUE "N".
003900     05  FR-REASON               PIC X(60).
004000     05  FILLER                  PIC X(01).

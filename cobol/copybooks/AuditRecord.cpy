000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  AUDITRECORD                                   *
000400*   DESCRIPTION :  AUDIT-TRAIL RECORD - ONE PER PAYMENT-         *
000500*                  LIFECYCLE EVENT (CREATED / COMPLETED /        *
000600*                  FAILED).                                      *
000700*                                                                *
000800*   USED BY     :  PAYMENT-BATCH, PAYMENT-AUDIT                  *
000900*                                                                *
001000******************************************************************
001100*                       C H A N G E   L O G                      *
001200*-----------------------------------------------------------------
001300* DATE       BY   REQUEST    DESCRIPTION
001400* 09/30/91   RFM  PB-0119    ORIGINAL COPYBOOK.
001500* 11/09/96   LKT  PB-0241    WIDENED AU-FAILURE-REASON TO X(80)
001600*                            TO MATCH PAYMENT-RESULT.
001700******************************************************************
001800
001900*-----------------------------------------------------------------
002000*  01  AUDIT-RECORD  --  ONE PER PAYMENT LIFECYCLE EVENT.  NO
002100*      KEY - WRITTEN IN THE ORDER PAYMENT-BATCH GENERATES THEM.
002200*-----------------------------------------------------------------
002300 01  AUDIT-RECORD.
002400     05  AU-TRANSACTION-ID       PIC X(20).
002500     05  AU-ACTION               PIC X(20).
002600         88  AU-ACT-CREATED          VALUE "PAYMENT-CREATED".
002700         88  AU-ACT-STATUS-CHANGE    VALUE "STATUS-CHANGE".
002800         88  AU-ACT-COMPLETED        VALUE "PAYMENT-COMPLETED".
002900         88  AU-ACT-FAILED           VALUE "PAYMENT-FAILED".
003000     05  AU-FROM-ACCOUNT         PIC X(10).
003100     05  AU-TO-ACCOUNT           PIC X(10).
003200     05  AU-AMOUNT               PIC S9(9)V99 COMP-3.
003300     05  AU-CURRENCY             PIC X(03).
003400     05  AU-SOURCE-ACCT-VALID    PIC X(01).
003500         88  AU-SOURCE-VALID         VALUE "Y".
003600     05  AU-DEST-ACCT-VALID      PIC X(01).
003700         88  AU-DEST-VALID           VALUE "Y".
003800     05  AU-FRAUD-CHECK-PASSED   PIC X(01).
003900         88  AU-FRAUD-PASSED         VALUE "Y".
004000     05  AU-FRAUD-REASON         PIC X(60).
004100     05  AU-SUFFICIENT-BALANCE   PIC X(01).
004200         88  AU-BALANCE-SUFFICIENT   VALUE "Y".
004300     05  AU-FINAL-STATUS         PIC X(25).
004400     05  AU-FAILURE-REASON       PIC X(80).
004500     05  AU-NARRATIVE            PIC X(80).
004600     05  FILLER                  PIC X(01).

000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  PAYMENTREQUEST                                *
000400*   DESCRIPTION :  INCOMING PAYMENT-REQUEST RECORD, ONE PER      *
000500*                  FUNDS-TRANSFER INSTRUCTION ON THE NIGHTLY     *
000600*                  PAYMENT INPUT STREAM.                         *
000700*                                                                *
000800*   USED BY     :  PAYMENT-BATCH (FD PAYREQ-FILE-IN)             *
000900*                                                                *
001000******************************************************************
001100*                       C H A N G E   L O G                      *
001200*-----------------------------------------------------------------
001300* DATE       BY   REQUEST    DESCRIPTION
001400* 08/14/91   RFM  PB-0114    ORIGINAL COPYBOOK.
001500******************************************************************
001600
001700*-----------------------------------------------------------------
001800*  01  PAYMENT-REQUEST-RECORD  --  90 BYTE FIXED RECORD, ONE PER
001900*      FUNDS-TRANSFER INSTRUCTION.  NO KEY - PROCESSED IN FILE
002000*      ORDER.
002100*-----------------------------------------------------------------
002200 01  PAYMENT-REQUEST-RECORD.
002300     05  PAY-FROM-ACCOUNT        PIC X(10).
002400     05  PAY-TO-ACCOUNT          PIC X(10).
002500     05  PAY-AMOUNT              PIC S9(9)V99 COMP-3.
002600     05  PAY-CURRENCY            PIC X(03).
002700     05  PAY-TYPE                PIC X(20).
002800     05  PAY-DESCRIPTION         PIC X(40).
002900     05  FILLER                  PIC X(01).

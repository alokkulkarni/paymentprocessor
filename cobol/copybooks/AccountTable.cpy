000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  ACCOUNTTABLE                                  *
000400*   DESCRIPTION :  IN-MEMORY FORM OF THE ACCOUNT-MASTER LEDGER   *
000500*                  THAT ACCOUNT-SERVICE LOADS AT FIRST CALL AND  *
000600*                  SEARCHES WITH SEARCH ALL (NO ISAM HANDLER     *
000700*                  AVAILABLE ON THIS BATCH STREAM).              *
000800*                                                                *
000900*   USED BY     :  ACCOUNT-SERVICE (WORKING-STORAGE SECTION)     *
001000*                                                                *
001100******************************************************************
001200*                       C H A N G E   L O G                      *
001300*-----------------------------------------------------------------
001400* DATE       BY   REQUEST    DESCRIPTION
001500* 08/14/91   RFM  PB-0114    ORIGINAL COPYBOOK.
001600* 11/09/96   LKT  PB-0241    WIDENED ACCT-TABLE-MAX TO 0300 TO
001700*                            COVER A FULL NIGHT'S UNKNOWN-ACCOUNT
001800*                            AUTO-PROVISIONING WITHOUT OVERFLOW.
001900******************************************************************
002000
002100*-----------------------------------------------------------------
002200*  ACCT-TABLE-MAX  --  SIZE OF THE IN-MEMORY LEDGER TABLE.  FIVE
002300*  SEED ACCOUNTS PLUS ROOM FOR EVERY UNKNOWN-BUT-VALID ACCOUNT
002400*  NUMBER AUTO-PROVISIONED DURING THE RUN.
002500*-----------------------------------------------------------------
002600 01  ACCT-TABLE-CONTROL.
002700     05  ACCT-TABLE-MAX          PIC 9(04) COMP VALUE 0300.
002800     05  ACCT-TABLE-COUNT        PIC 9(04) COMP VALUE ZERO.
002900     05  FILLER                  PIC X(01).
003000
003100*-----------------------------------------------------------------
003200*  ACCOUNT-TABLE  --  THE WORKING COPY OF THE LEDGER FOR THE RUN.
003300*  KEPT IN ACCT-NUMBER ASCENDING SEQUENCE SO VALIDATE-ACCOUNT AND
003400*  CHECK-BALANCE CAN SEARCH ALL AGAINST IT.  A NEW ACCOUNT NUMBER
003500*  IS SHIFTED INTO PLACE BY 300-PROVISION-ACCOUNT IN
003600*  ACCOUNT-SERVICE TO KEEP THE ASCENDING KEY TRUE.
003700*-----------------------------------------------------------------
003800 01  ACCOUNT-TABLE.
003900     05  ACCT-TABLE-ENTRY OCCURS 0300 TIMES
004000         ASCENDING KEY IS ACCT-NUMBER-TBL
004100         INDEXED BY ACCT-IDX.
004200         10  ACCT-NUMBER-TBL         PIC X(10).
004300         10  ACCT-BALANCE-TBL        PIC S9(9)V99 COMP-3.
004400         10  FILLER                  PIC X(01).

000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  PAYMENTRESULT                                 *
000400*   DESCRIPTION :  OUTGOING PAYMENT-RESULT RECORD - ONE PER      *
000500*                  PAYMENT REQUEST PROCESSED, POSTED OR FAILED.  *
000600*                                                                *
000700*   USED BY     :  PAYMENT-BATCH (FD PAYRES-FILE-OUT)            *
000800*                                                                *
000900******************************************************************
001000*                       C H A N G E   L O G                      *
001100*-----------------------------------------------------------------
001200* DATE       BY   REQUEST    DESCRIPTION
001300* 08/14/91   RFM  PB-0114    ORIGINAL COPYBOOK.
001400* 11/09/96   LKT  PB-0241    WIDENED PAY-FAILURE-REASON TO X(80)
001500*                            TO MATCH THE FRAUD/BALANCE MESSAGE
001600*                            TEXT LENGTHS.
001700******************************************************************
001800
001900*-----------------------------------------------------------------
002000*  01  PAYMENT-RESULT-RECORD  --  ONE PER PAYMENT REQUEST, WHETHER
002100*      POSTED OR FAILED.  NO KEY - WRITTEN IN REQUEST ORDER.
002200*-----------------------------------------------------------------
002300 01  PAYMENT-RESULT-RECORD.
002400     05  PAY-TXNID               PIC X(20).
002500     05  PAY-RES-FROM-ACCOUNT    PIC X(10).
002600     05  PAY-RES-TO-ACCOUNT      PIC X(10).
002700     05  PAY-RES-AMOUNT          PIC S9(9)V99 COMP-3.
002800     05  PAY-RES-CURRENCY        PIC X(03).
002900     05  PAY-RES-TYPE            PIC X(20).
003000     05  PAY-STATUS              PIC X(25).
003100         88  PAY-ST-PENDING              VALUE "PENDING".
003200         88  PAY-ST-FRAUD-FAILED          VALUE
003300                               "FRAUD-CHECK-FAILED".
003400         88  PAY-ST-INSUFF-BALANCE        VALUE
003500                               "INSUFFICIENT-BALANCE".
003600         88  PAY-ST-ACCT-FAILED           VALUE
003700                               "ACCOUNT-VALIDATION-FAILED".
003800         88  PAY-ST-PROCESSING            VALUE "PROCESSING".
003900         88  PAY-ST-COMPLETED             VALUE "COMPLETED".
004000         88  PAY-ST-FAILED                VALUE "FAILED".
004100     05  PAY-MESSAGE             PIC X(30).
004200     05  PAY-FAILURE-REASON      PIC X(80).
004300     05  FILLER                  PIC X(01).

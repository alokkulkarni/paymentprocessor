000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  ACCOUNTLINK                                   *
000400*   DESCRIPTION :  LINKAGE BLOCK PASSED BETWEEN PAYMENT-BATCH    *
000500*                  AND ACCOUNT-SERVICE.  ONE BLOCK SERVES ALL    *
000600*                  FOUR ACCOUNT-SERVICE FUNCTIONS - THE CALLER   *
000700*                  SETS AM-FUNCTION-CODE BEFORE THE CALL.        *
000800*                                                                *
000900*   USED BY     :  PAYMENT-BATCH, ACCOUNT-SERVICE                *
001000*                                                                *
001100******************************************************************
001200*                       C H A N G E   L O G                      *
001300*-----------------------------------------------------------------
001400* DATE       BY   REQUEST    DESCRIPTION
001500* 08/14/91   RFM  PB-0114    ORIGINAL COPYBOOK - ONE FUNCTION
001600*                            CODE BYTE DRIVES VALIDATE / CHECK /
001700*                            DEDUCT / CREDIT, SAME AS THE OLD
001800*                            LINK-PARAMETERS BLOCK USED WITH
001900*                            COMPUTE-VALUE.
002000******************************************************************
002100
002200*-----------------------------------------------------------------
002300*  01  ACCOUNT-LINK  --  PASSED TO ACCOUNT-SERVICE USING.
002400*-----------------------------------------------------------------
002500 01  ACCOUNT-LINK.
002600     05  AM-FUNCTION-CODE        PIC X(01).
002700         88  AM-VALIDATE-ACCOUNT         VALUE "V".
002800         88  AM-CHECK-BALANCE            VALUE "C".
002900         88  AM-DEDUCT-BALANCE           VALUE "D".
003000         88  AM-ADD-BALANCE              VALUE "A".
003100     05  AM-ACCOUNT-NUMBER        PIC X(10).
003200     05  AM-ACCOUNT-NUMBER-R REDEFINES AM-ACCOUNT-NUMBER.
003300         10  AM-ACCT-PREFIX       PIC X(03).
003400         10  AM-ACCT-DIGITS       PIC X(07).
003500     05  AM-AMOUNT                PIC S9(9)V99 COMP-3.
003600     05  AM-BALANCE               PIC S9(9)V99 COMP-3.
003700     05  AM-VALID-FLAG            PIC X(01).
003800         88  AM-IS-VALID                 VALUE "Y".
003900         88  AM-IS-INVALID               VALUE "N".
004000     05  AM-SUFFICIENT-FLAG       PIC X(01).
004100         88  AM-IS-SUFFICIENT            VALUE "Y".
004200         88  AM-IS-INSUFFICIENT          VALUE "N".
004300     05  AM-MESSAGE               PIC X(60).
004400     05  FILLER                   PIC X(01).

000100******************************************************************
000200* This program is to implement the nightly Payment Batch Run -
000300*    read a stream of funds-transfer requests, validate the
000400*    source and destination accounts, run a fraud check, confirm
000500*    available balance, post the good ones against the ledger,
000600*    and leave a payment-result record and an audit-trail record
000700*    behind for every request whether it posts or not.
000800*
000900* Used File
001000*    - Payment Request File (Sequential In) : PAYREQ
001100*    - Payment Result File (Sequential Out) : PAYRES
001200*
001300* Calls
001400*    - ACCOUNT-SERVICE  (validate/check-balance/deduct/add)
001500*    - FRAUD-CHECK      (risk score and fraud determination)
001600*    - PAYMENT-AUDIT    (writes the AUDIT-FILE)
001700*
001800******************************************************************
001900 IDENTIFICATION              DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 PAYMENT-BATCH.
002200 AUTHOR.                     R F MERCER.
002300 INSTALLATION.               RETAIL BANKING SYSTEMS - BATCH UNIT.
002400 DATE-WRITTEN.               AUGUST 14, 1991.
002500 DATE-COMPILED.
002600 SECURITY.                   UNCLASSIFIED.
002700*-----------------------------------------------------------------
002800*                       C H A N G E   L O G
002900*-----------------------------------------------------------------
003000* DATE       BY   REQUEST    DESCRIPTION
003100* 08/14/91   RFM  PB-0114    ORIGINAL PROGRAM - REPLACES THE OLD   PB-0114
003200*                            BALANCE-LINE MASTER/TRANSACTION
003300*                            MATCH WITH A SINGLE-FILE PAYMENT
003400*                            PIPELINE, ONE REQUEST IN, ONE RESULT
003500*                            OUT, NO SORT REQUIRED.
003600* 09/30/91   RFM  PB-0119    ADDED THE FRAUD-CHECK AND PAYMENT-    PB-0119
003700*                            AUDIT CALLS AHEAD OF POSTING.
003800* 02/03/93   RFM  PB-0158    SOURCE/DESTINATION VALIDATION SPLIT   PB-0158
003900*                            INTO TWO SEPARATE STEPS SO THE
004000*                            FAILURE-REASON TEXT CAN NAME WHICH
004100*                            SIDE FAILED - AUDIT FINDING 92-311.
004200* 11/09/96   LKT  PB-0241    ADDED PER-STATUS FAILURE COUNTS TO    PB-0241
004300*                            THE END-OF-RUN CONTROL TOTALS.
004400* 06/21/99   LKT  PB-0266    Y2K - REVIEWED, TRANSACTION-ID        PB-0266
004500*                            SEQUENCE WIDENED TO EIGHT DIGITS,
004600*                            NO DATE FIELD IN ANY RECORD HERE.
004700* 03/11/04   PXR  PB-0310    CLOSED OUT THE STATUS-CHANGE AUDIT    PB-0310
004800*                            ENTRY - OPS ASKED FOR ONE AUDIT
004900*                            RECORD PER TERMINAL EVENT ONLY, NOT
005000*                            ONE PER INTERMEDIATE STATUS.
005100* 08/10/26   DLW  PB-0347    300-FAIL-PAYMENT NARRATIVE WAS BUILT  PB-0347
005200*                            WITH STRING AND NO ON OVERFLOW -
005300*                            A LONG FAILURE-REASON TRUNCATED
005400*                            SILENTLY PAST AU-NARRATIVE.  NOW
005500*                            MOVED DIRECTLY, NO PREFIX TEXT -
005600*                            AU-FINAL-STATUS ALREADY CARRIES THE
005700*                            STATUS, NO NEED TO REPEAT IT HERE.
005800* 08/10/26   DLW  PB-0349    ADDED SPECIAL-NAMES/CONSOLE-DEVICE    PB-0349
005900*                            MNEMONIC AND ROUTED THE END-OF-RUN
006000*                            CONTROL TOTALS DISPLAY LINES UPON IT
006100*                            EXPLICITLY, TO MATCH THE OTHER BATCH
006200*                            PROGRAMS' CONFIGURATION SECTION SHAPE.
006300******************************************************************
006400 ENVIRONMENT                 DIVISION.
006500*-----------------------------------------------------------------
006600 CONFIGURATION               SECTION.
006700 SOURCE-COMPUTER.            WHATEVER-PC.
006800 SPECIAL-NAMES.
006900     CONSOLE IS CONSOLE-DEVICE.
007000*-----------------------------------------------------------------
007100 INPUT-OUTPUT                SECTION.
007200 FILE-CONTROL.
007300     SELECT  PAYREQ-FILE-IN
007400             ASSIGN TO "PAYREQ"
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS PAYREQ-FILE-STAT.
007700
007800     SELECT  PAYRES-FILE-OUT
007900             ASSIGN TO "PAYRES"
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS PAYRES-FILE-STAT.
008200
008300******************************************************************
008400 DATA                        DIVISION.
008500*-----------------------------------------------------------------
008600 FILE                        SECTION.
008700 FD  PAYREQ-FILE-IN
008800     RECORD CONTAINS 90 CHARACTERS
008900     DATA RECORD IS PAYMENT-REQUEST-RECORD.
009000 COPY "D:\COPYLIB\PaymentRequest.cpy".
009100
009200 FD  PAYRES-FILE-OUT
009300     RECORD CONTAINS 205 CHARACTERS
009400     DATA RECORD IS PAYMENT-RESULT-RECORD.
009500 COPY "D:\COPYLIB\PaymentResult.cpy".
009600
009700*-----------------------------------------------------------------
009800 WORKING-STORAGE             SECTION.
009900*-----------------------------------------------------------------
010000 01  SWITCHES-AND-COUNTERS.
010100     05  WS-PAYREQ-EOF-SW        PIC X(01) VALUE "N".
010200         88  WS-PAYREQ-EOF               VALUE "Y".
010300     05  WS-CONTINUE-SW          PIC X(01).
010400         88  WS-CONTINUE                 VALUE "Y".
010500         88  WS-STOP                      VALUE "N".
010600     05  PAYREQ-FILE-STAT        PIC X(02).
010700     05  PAYRES-FILE-STAT        PIC X(02).
010800     05  FILLER                  PIC X(01).
010900
011000*    Run-sequence transaction-id generator - a fixed prefix
011100*    plus a zero-padded run counter, in place of a run-time-
011200*    unique id generator (see PB-0114).  PREFIX/SEQUENCE
011300*    split mirrors the PAY-TXNID-R layout so the
011400*    reconciliation extract can pick the run-sequence straight
011500*    off the result record.
011600 01  WB-TRANSACTION-ID-FIELDS.
011700     05  WB-TRANSACTION-ID       PIC X(20).
011800     05  FILLER                  PIC X(01).
011900 01  WB-TRANSACTION-ID-R REDEFINES WB-TRANSACTION-ID-FIELDS.
012000     05  WB-TXNID-PREFIX         PIC X(03).
012100     05  WB-TXNID-SEQUENCE       PIC X(17).
012200     05  FILLER                  PIC X(01).
012300 01  WB-TXN-SEQ-FIELDS.
012400     05  WB-TXN-SEQ              PIC 9(08) COMP VALUE ZERO.
012500     05  WB-TXN-SEQ-EDIT         PIC 9(08).
012600     05  FILLER                  PIC X(01).
012700
012800*    End-of-run control totals (BATCH FLOW step 10 / REPORTS).
012900 01  WB-CONTROL-TOTALS.
013000     05  WB-TOTAL-READ           PIC 9(07) COMP VALUE ZERO.
013100     05  WB-COMPLETED-COUNT      PIC 9(07) COMP VALUE ZERO.
013200     05  WB-COMPLETED-AMOUNT     PIC S9(9)V99 COMP-3 VALUE ZERO.
013300     05  WB-ACCT-FAIL-COUNT      PIC 9(07) COMP VALUE ZERO.
013400     05  WB-FRAUD-FAIL-COUNT     PIC 9(07) COMP VALUE ZERO.
013500     05  WB-BALANCE-FAIL-COUNT   PIC 9(07) COMP VALUE ZERO.
013600     05  FILLER                  PIC X(01).
013700
013800*    Edited forms of the control totals for the DISPLAY summary.
013900 01  WB-REPORT-EDIT-FIELDS.
014000     05  WB-TOTAL-READ-EDIT      PIC ZZZ,ZZ9.
014100     05  WB-COMPLETED-COUNT-EDIT PIC ZZZ,ZZ9.
014200     05  WB-COMPLETED-AMT-EDIT   PIC Z,ZZZ,ZZ9.99.
014300     05  WB-ACCT-FAIL-EDIT       PIC ZZZ,ZZ9.
014400     05  WB-FRAUD-FAIL-EDIT      PIC ZZZ,ZZ9.
014500     05  WB-BALANCE-FAIL-EDIT    PIC ZZZ,ZZ9.
014600     05  FILLER                  PIC X(01).
014700
014800*    Linkage blocks passed to the three CALLed services - these
014900*    copybooks describe the LINKAGE SECTION on the other side of
015000*    each CALL, and are carried here in WORKING-STORAGE as the
015100*    parameter area this program fills in before each CALL.
015200 COPY "D:\COPYLIB\AccountLink.cpy".
015300 COPY "D:\COPYLIB\FraudResult.cpy".
015400 COPY "D:\COPYLIB\AuditFunction.cpy".
015500 COPY "D:\COPYLIB\AuditRecord.cpy".
015600
015700******************************************************************
015800 PROCEDURE                   DIVISION.
015900*-----------------------------------------------------------------
016000* Main procedure - BATCH FLOW step 11, repeat the per-payment
016100* pipeline until the request file is exhausted.
016200*-----------------------------------------------------------------
016300 100-PROCESS-PAYMENT-BATCH.
016400     PERFORM 200-INITIATE-PAYMENT-BATCH.
016500     PERFORM 200-PROCEED-PAYMENT-BATCH THRU 200-PROCEED-EXIT
016600                             UNTIL WS-PAYREQ-EOF.
016700     PERFORM 200-TERMINATE-PAYMENT-BATCH.
016800
016900     STOP RUN.
017000
017100******************************************************************
017200* Open the request and result files, zero the transaction-id
017300* sequence and control totals, open the audit trail (function
017400* code "O" to PAYMENT-AUDIT), and prime the pipeline with the
017500* first PAYMENT-REQUEST record.
017600*-----------------------------------------------------------------
017700 200-INITIATE-PAYMENT-BATCH.
017800     OPEN    INPUT   PAYREQ-FILE-IN
017900             OUTPUT  PAYRES-FILE-OUT.
018000     INITIALIZE WB-TXN-SEQ-FIELDS WB-CONTROL-TOTALS.
018100     SET AU-FN-OPEN-FILE TO TRUE.
018200     CALL "PaymentAudit" USING AUDIT-FUNCTION-CODE AUDIT-RECORD.
018300     PERFORM 400-READ-PAYMENT-REQUEST.
018400
018500*-----------------------------------------------------------------
018600* One payment, steps 1-10 of BATCH FLOW.  Every failure path
018700* writes its PAYMENT-RESULT and audit entry, bumps the matching
018800* failure count, and jumps here to read the next request -
018900* first failure wins, no further checks run (BUSINESS RULES,
019000* "Payment posting").
019100*-----------------------------------------------------------------
019200 200-PROCEED-PAYMENT-BATCH.
019300     ADD 1 TO WB-TOTAL-READ.
019400     PERFORM 400-NEXT-TRANSACTION-ID.
019500     PERFORM 300-INITIATE-PAYMENT-RESULT.
019600     PERFORM 300-BUILD-CREATED-AUDIT-ENTRY.
019700     SET WS-CONTINUE TO TRUE.
019800
019900     PERFORM 300-VALIDATE-SOURCE-ACCOUNT.
020000     IF WS-STOP
020100         GO TO 200-PROCEED-EXIT
020200     END-IF.
020300
020400     PERFORM 300-VALIDATE-DEST-ACCOUNT.
020500     IF WS-STOP
020600         GO TO 200-PROCEED-EXIT
020700     END-IF.
020800
020900     PERFORM 300-RUN-FRAUD-CHECK.
021000     IF WS-STOP
021100         GO TO 200-PROCEED-EXIT
021200     END-IF.
021300
021400     PERFORM 300-CHECK-SOURCE-BALANCE.
021500     IF WS-STOP
021600         GO TO 200-PROCEED-EXIT
021700     END-IF.
021800
021900     PERFORM 300-POST-PAYMENT.
022000     PERFORM 300-COMPLETE-PAYMENT.
022100
022200 200-PROCEED-EXIT.
022300     PERFORM 400-READ-PAYMENT-REQUEST.
022400
022500*-----------------------------------------------------------------
022600* Write the end-of-run control-break summary (REPORTS), close
022700* the audit trail (function code "C" to PAYMENT-AUDIT), and
022800* close the request/result files.
022900*-----------------------------------------------------------------
023000 200-TERMINATE-PAYMENT-BATCH.
023100     PERFORM 300-PRINT-CONTROL-TOTALS.
023200     SET AU-FN-CLOSE-FILE TO TRUE.
023300     CALL "PaymentAudit" USING AUDIT-FUNCTION-CODE AUDIT-RECORD.
023400     CLOSE   PAYREQ-FILE-IN
023500             PAYRES-FILE-OUT.
023600
023700*-----------------------------------------------------------------
023800* BATCH FLOW step 2-3 - build the PENDING result record from the
023900* incoming request, and log the PAYMENT-CREATED audit entry.
024000*-----------------------------------------------------------------
024100 300-INITIATE-PAYMENT-RESULT.
024200     MOVE WB-TRANSACTION-ID     TO PAY-TXNID.
024300     MOVE PAY-FROM-ACCOUNT      TO PAY-RES-FROM-ACCOUNT.
024400     MOVE PAY-TO-ACCOUNT        TO PAY-RES-TO-ACCOUNT.
024500     MOVE PAY-AMOUNT            TO PAY-RES-AMOUNT.
024600     MOVE PAY-CURRENCY          TO PAY-RES-CURRENCY.
024700     MOVE PAY-TYPE              TO PAY-RES-TYPE.
024800     SET  PAY-ST-PENDING        TO TRUE.
024900     MOVE SPACES                TO PAY-MESSAGE.
025000     MOVE SPACES                TO PAY-FAILURE-REASON.
025100
025200*-----------------------------------------------------------------
025300* BATCH FLOW step 1 (continued) - validate the source account
025400* through ACCOUNT-SERVICE.  Failure stops the pipeline here.
025500*-----------------------------------------------------------------
025600 300-VALIDATE-SOURCE-ACCOUNT.
025700     SET  AM-VALIDATE-ACCOUNT   TO TRUE.
025800     MOVE PAY-FROM-ACCOUNT      TO AM-ACCOUNT-NUMBER.
025900     CALL "AccountService" USING ACCOUNT-LINK.
026000     IF AM-IS-VALID
026100         MOVE "Y"                   TO AU-SOURCE-ACCT-VALID
026200     ELSE
026300         MOVE "N"                   TO AU-SOURCE-ACCT-VALID
026400         SET  PAY-ST-ACCT-FAILED    TO TRUE
026500         STRING "Source account validation failed: " AM-MESSAGE
026600             DELIMITED BY SIZE INTO PAY-FAILURE-REASON
026700         PERFORM 300-FAIL-PAYMENT
026800         ADD 1                      TO WB-ACCT-FAIL-COUNT
026900         SET  WS-STOP               TO TRUE
027000     END-IF.
027100
027200*-----------------------------------------------------------------
027300* BATCH FLOW step 2 (continued) - validate the destination
027400* account.  Same failure handling, reason text names the other
027500* side (PB-0158).
027600*-----------------------------------------------------------------
027700 300-VALIDATE-DEST-ACCOUNT.
027800     SET  AM-VALIDATE-ACCOUNT   TO TRUE.
027900     MOVE PAY-TO-ACCOUNT        TO AM-ACCOUNT-NUMBER.
028000     CALL "AccountService" USING ACCOUNT-LINK.
028100     IF AM-IS-VALID
028200         MOVE "Y"                   TO AU-DEST-ACCT-VALID
028300     ELSE
028400         MOVE "N"                   TO AU-DEST-ACCT-VALID
028500         SET  PAY-ST-ACCT-FAILED    TO TRUE
028600         STRING "Destination account validation failed: "
028700                AM-MESSAGE
028800             DELIMITED BY SIZE INTO PAY-FAILURE-REASON
028900         PERFORM 300-FAIL-PAYMENT
029000         ADD 1                      TO WB-ACCT-FAIL-COUNT
029100         SET  WS-STOP               TO TRUE
029200     END-IF.
029300
029400*-----------------------------------------------------------------
029500* BATCH FLOW step 3 - FRAUD-CHECK against amount thresholds and
029600* the same-account-transfer rule.
029700*-----------------------------------------------------------------
029800 300-RUN-FRAUD-CHECK.
029900     MOVE WB-TRANSACTION-ID     TO FR-TRANSACTION-ID.
030000     MOVE PAY-FROM-ACCOUNT      TO FR-FROM-ACCOUNT.
030100     MOVE PAY-TO-ACCOUNT        TO FR-TO-ACCOUNT.
030200     MOVE PAY-AMOUNT            TO FR-AMOUNT.
030300     CALL "FraudCheck" USING FRAUD-RESULT-LINK.
030400     IF FR-IS-FRAUDULENT
030500         MOVE "N"                   TO AU-FRAUD-CHECK-PASSED
030600         MOVE FR-REASON             TO AU-FRAUD-REASON
030700         SET  PAY-ST-FRAUD-FAILED   TO TRUE
030800         STRING "Fraud detected: " FR-REASON
030900             DELIMITED BY SIZE INTO PAY-FAILURE-REASON
031000         PERFORM 300-FAIL-PAYMENT
031100         ADD 1                      TO WB-FRAUD-FAIL-COUNT
031200         SET  WS-STOP               TO TRUE
031300     ELSE
031400         MOVE "Y"                   TO AU-FRAUD-CHECK-PASSED
031500         MOVE FR-REASON             TO AU-FRAUD-REASON
031600     END-IF.
031700
031800*-----------------------------------------------------------------
031900* BATCH FLOW step 4 - compare AVAILABLE-BALANCE to AMOUNT.
032000*-----------------------------------------------------------------
032100 300-CHECK-SOURCE-BALANCE.
032200     SET  AM-CHECK-BALANCE      TO TRUE.
032300     MOVE PAY-FROM-ACCOUNT      TO AM-ACCOUNT-NUMBER.
032400     MOVE PAY-AMOUNT            TO AM-AMOUNT.
032500     CALL "AccountService" USING ACCOUNT-LINK.
032600     IF AM-IS-SUFFICIENT
032700         MOVE "Y"                   TO AU-SUFFICIENT-BALANCE
032800     ELSE
032900         MOVE "N"                   TO AU-SUFFICIENT-BALANCE
033000         SET  PAY-ST-INSUFF-BALANCE TO TRUE
033100         MOVE AM-MESSAGE            TO PAY-FAILURE-REASON
033200         PERFORM 300-FAIL-PAYMENT
033300         ADD 1                      TO WB-BALANCE-FAIL-COUNT
033400         SET  WS-STOP               TO TRUE
033500     END-IF.
033600
033700*-----------------------------------------------------------------
033800* BATCH FLOW step 5 - debit FROM-ACCOUNT then credit TO-ACCOUNT,
033900* in that order, for the full AMOUNT (no fees, no conversion).
034000*-----------------------------------------------------------------
034100 300-POST-PAYMENT.
034200     SET  PAY-ST-PROCESSING     TO TRUE.
034300     SET  AM-DEDUCT-BALANCE     TO TRUE.
034400     MOVE PAY-FROM-ACCOUNT      TO AM-ACCOUNT-NUMBER.
034500     MOVE PAY-AMOUNT            TO AM-AMOUNT.
034600     CALL "AccountService" USING ACCOUNT-LINK.
034700     SET  AM-ADD-BALANCE        TO TRUE.
034800     MOVE PAY-TO-ACCOUNT        TO AM-ACCOUNT-NUMBER.
034900     MOVE PAY-AMOUNT            TO AM-AMOUNT.
035000     CALL "AccountService" USING ACCOUNT-LINK.
035100
035200*-----------------------------------------------------------------
035300* BATCH FLOW step 6 - mark the payment COMPLETED, write the
035400* result, log the PAYMENT-COMPLETED audit entry, accumulate the
035500* control totals.
035600*-----------------------------------------------------------------
035700 300-COMPLETE-PAYMENT.
035800     SET  PAY-ST-COMPLETED      TO TRUE.
035900     MOVE "Payment successful"  TO PAY-MESSAGE.
036000     MOVE SPACES                TO PAY-FAILURE-REASON.
036100     PERFORM 300-WRITE-PAYMENT-RESULT.
036200     MOVE "Payment completed successfully" TO AU-NARRATIVE.
036300     PERFORM 300-WRITE-TERMINAL-AUDIT-ENTRY.
036400     ADD 1                      TO WB-COMPLETED-COUNT.
036500     ADD PAY-AMOUNT             TO WB-COMPLETED-AMOUNT.
036600
036700*-----------------------------------------------------------------
036800* Shared failure epilogue - MESSAGE text, write the result
036900* record, build and write the PAYMENT-FAILED audit entry.
037000*-----------------------------------------------------------------
037100 300-FAIL-PAYMENT.
037200     MOVE "Payment unsuccessful" TO PAY-MESSAGE.
037300     PERFORM 300-WRITE-PAYMENT-RESULT.
037400     MOVE PAY-FAILURE-REASON     TO AU-NARRATIVE.
037500     MOVE PAY-STATUS             TO AU-FINAL-STATUS.
037600     MOVE PAY-FAILURE-REASON     TO AU-FAILURE-REASON.
037700     SET  AU-ACT-FAILED          TO TRUE.
037800     PERFORM 300-WRITE-AUDIT-ENTRY.
037900
038000*-----------------------------------------------------------------
038100* Shared success epilogue - finish the AUDIT-RECORD fields that
038200* only apply once the payment has actually posted, then write.
038300*-----------------------------------------------------------------
038400 300-WRITE-TERMINAL-AUDIT-ENTRY.
038500     MOVE PAY-STATUS             TO AU-FINAL-STATUS.
038600     MOVE SPACES                 TO AU-FAILURE-REASON.
038700     SET  AU-ACT-COMPLETED       TO TRUE.
038800     PERFORM 300-WRITE-AUDIT-ENTRY.
038900
039000*-----------------------------------------------------------------
039100* WRITE the current PAYMENT-RESULT-RECORD to PAYRES-FILE-OUT.
039200*-----------------------------------------------------------------
039300 300-WRITE-PAYMENT-RESULT.
039400     WRITE PAYMENT-RESULT-RECORD.
039500
039600*-----------------------------------------------------------------
039700* The single PAYMENT-CREATED audit entry written at intake - the
039800* account/fraud/balance flags are not yet known, so they start
039900* "N" and are overwritten by each step as it completes.
040000*-----------------------------------------------------------------
040100 300-BUILD-CREATED-AUDIT-ENTRY.
040200     MOVE WB-TRANSACTION-ID      TO AU-TRANSACTION-ID.
040300     SET  AU-ACT-CREATED         TO TRUE.
040400     MOVE PAY-FROM-ACCOUNT       TO AU-FROM-ACCOUNT.
040500     MOVE PAY-TO-ACCOUNT         TO AU-TO-ACCOUNT.
040600     MOVE PAY-AMOUNT             TO AU-AMOUNT.
040700     MOVE PAY-CURRENCY           TO AU-CURRENCY.
040800     MOVE "N"                    TO AU-SOURCE-ACCT-VALID.
040900     MOVE "N"                    TO AU-DEST-ACCT-VALID.
041000     MOVE "N"                    TO AU-FRAUD-CHECK-PASSED.
041100     MOVE SPACES                 TO AU-FRAUD-REASON.
041200     MOVE "N"                    TO AU-SUFFICIENT-BALANCE.
041300     MOVE SPACES                 TO AU-FINAL-STATUS.
041400     MOVE SPACES                 TO AU-FAILURE-REASON.
041500     STRING "Payment initiated: " PAY-DESCRIPTION
041600         DELIMITED BY SIZE INTO AU-NARRATIVE.
041700     PERFORM 300-WRITE-AUDIT-ENTRY.
041800
041900*-----------------------------------------------------------------
042000* CALL PAYMENT-AUDIT with function code "W" to write whatever
042100* AUDIT-RECORD this program has just finished building.
042200*-----------------------------------------------------------------
042300 300-WRITE-AUDIT-ENTRY.
042400     SET  AU-FN-WRITE-ENTRY      TO TRUE.
042500     CALL "PaymentAudit" USING AUDIT-FUNCTION-CODE AUDIT-RECORD.
042600
042700*-----------------------------------------------------------------
042800* DISPLAY the end-of-run control-break summary (REPORTS).
042900*-----------------------------------------------------------------
043000 300-PRINT-CONTROL-TOTALS.
043100     MOVE WB-TOTAL-READ          TO WB-TOTAL-READ-EDIT.
043200     MOVE WB-COMPLETED-COUNT     TO WB-COMPLETED-COUNT-EDIT.
043300     MOVE WB-COMPLETED-AMOUNT    TO WB-COMPLETED-AMT-EDIT.
043400     MOVE WB-ACCT-FAIL-COUNT     TO WB-ACCT-FAIL-EDIT.
043500     MOVE WB-FRAUD-FAIL-COUNT    TO WB-FRAUD-FAIL-EDIT.
043600     MOVE WB-BALANCE-FAIL-COUNT  TO WB-BALANCE-FAIL-EDIT.
043700     DISPLAY "PAYMENT BATCH RUN COMPLETE" UPON CONSOLE-DEVICE.
043800     DISPLAY "  REQUESTS READ . . . . . . . . "
043900             WB-TOTAL-READ-EDIT UPON CONSOLE-DEVICE.
044000     DISPLAY "  COMPLETED COUNT . . . . . . . "
044100             WB-COMPLETED-COUNT-EDIT UPON CONSOLE-DEVICE.
044200     DISPLAY "  COMPLETED AMOUNT. . . . . . . "
044300             WB-COMPLETED-AMT-EDIT UPON CONSOLE-DEVICE.
044400     DISPLAY "  ACCOUNT-VALIDATION-FAILED . . "
044500             WB-ACCT-FAIL-EDIT UPON CONSOLE-DEVICE.
044600     DISPLAY "  FRAUD-CHECK-FAILED . . . . . . "
044700             WB-FRAUD-FAIL-EDIT UPON CONSOLE-DEVICE.
044800     DISPLAY "  INSUFFICIENT-BALANCE. . . . . "
044900             WB-BALANCE-FAIL-EDIT UPON CONSOLE-DEVICE.
045000
045100*-----------------------------------------------------------------
045200* Assign the next sequential transaction-id - "TXN" plus an
045300* eight-digit run sequence, space-padded to twenty bytes (see
045400* PB-0114/PB-0266).
045500*-----------------------------------------------------------------
045600 400-NEXT-TRANSACTION-ID.
045700     ADD 1 TO WB-TXN-SEQ.
045800     MOVE "TXN"                  TO WB-TXNID-PREFIX.
045900     MOVE WB-TXN-SEQ             TO WB-TXN-SEQ-EDIT.
046000     MOVE WB-TXN-SEQ-EDIT        TO WB-TXNID-SEQUENCE.
046100
046200*-----------------------------------------------------------------
046300* AT END switch for the payment-request input stream.
046400*-----------------------------------------------------------------
046500 400-READ-PAYMENT-REQUEST.
046600     READ PAYREQ-FILE-IN
046700         AT END MOVE "Y" TO WS-PAYREQ-EOF-SW
046800     END-READ.

000100******************************************************************
000200* This program is the sub program to score a payment for fraud
000300*    risk and return a fraud determination, called once per
000400*    payment from PAYMENT-BATCH.
000500*
000600* Used File
000700*    - none (LINKAGE SECTION only)
000800*
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 FRAUD-CHECK.
001300 AUTHOR.                     R F MERCER.
001400 INSTALLATION.               RETAIL BANKING SYSTEMS - BATCH UNIT.
001500 DATE-WRITTEN.               SEPTEMBER 30, 1991.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED.
001800*-----------------------------------------------------------------
001900*                       C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE       BY   REQUEST    DESCRIPTION
002200* 09/30/91   RFM  PB-0119    ORIGINAL PROGRAM - DETERMINISTIC      PB-0119
002300*                            RISK SCORING, REPLACES THE OLD ONE
002400*                            PARAGRAPH COMPUTE-VALUE UTILITY.
002500* 02/03/93   RFM  PB-0158    SAME-ACCOUNT TRANSFER NOW ALWAYS      PB-0158
002600*                            FLAGS FRAUDULENT REGARDLESS OF
002700*                            RISK SCORE - AUDIT FINDING 93-014.
002800* 04/02/94   DWH  PB-0179    REASON TEXT NOW CARRIES THE RISK      PB-0179
002900*                            SCORE TO TWO DECIMALS WHEN THE HIGH
003000*                            RISK SCORE REASON FIRES.
003100* 06/21/99   LKT  PB-0266    Y2K - NO DATE FIELDS USED HERE,       PB-0266
003200*                            REVIEWED AND SIGNED OFF, NO CHANGE.
003300* 03/11/04   PXR  PB-0310    DROPPED THE OLD RANDOM-MODE SCORING   PB-0310
003400*                            BRANCH - THIS BATCH STREAM MUST BE
003500*                            REPRODUCIBLE RUN TO RUN, SO ONLY THE
003600*                            THRESHOLD-DRIVEN SCORE SURVIVES.
003700* 08/10/26   DLW  PB-0350    ADDED SPECIAL-NAMES, CARRIED FORWARD  PB-0350
003800*                            FROM THE BATCH UNIT PROGRAM SHELL -
003900*                            NO PRINTER FILE HERE, BUT THE UNIT'S
004000*                            STANDARD FORM-CONTROL MNEMONIC STAYS
004100*                            WITH THE REST OF THE SHELL HEADER.
004200******************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            WHATEVER-PC.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000******************************************************************
005100 DATA                        DIVISION.
005200*-----------------------------------------------------------------
005300 WORKING-STORAGE             SECTION.
005400*-----------------------------------------------------------------
005500*    Threshold table, built the same way the old inventory report
005600*    built its day-of-week table - a VALUE list REDEFINED as an
005700*    OCCURS table so the thresholds can be walked in a loop if a
005800*    third tier is ever added.
005900 01  WS-RISK-THRESHOLD-VALUES.
006000     05  FILLER                  PIC S9(9)V99 VALUE 50000.00.
006100     05  FILLER                  PIC S9(9)V99 VALUE 10000.00.
006200 01  WS-RISK-THRESHOLD-TABLE REDEFINES WS-RISK-THRESHOLD-VALUES.
006300     05  WS-RISK-THRESHOLD OCCURS 2 TIMES
006400                                 PIC S9(9)V99.
006500
006600 01  WS-RISK-SCORE-VALUES.
006700     05  FILLER                  PIC S9V99 VALUE 0.90.
006800     05  FILLER                  PIC S9V99 VALUE 0.50.
006900     05  FILLER                  PIC S9V99 VALUE 0.15.
007000 01  WS-RISK-SCORE-TABLE REDEFINES WS-RISK-SCORE-VALUES.
007100     05  WS-RISK-SCORE-TIER OCCURS 3 TIMES
007200                                 PIC S9V99.
007300
007400 01  WS-HIGH-RISK-CUTOFF         PIC S9V99 COMP-3 VALUE 0.80.
007500
007600*    Edited copy of the risk score for building the reason text -
007700*    FR-RISK-SCORE itself is COMP-3 and cannot be DISPLAYed
007800*    directly into a reason message.
007900 01  WS-RISK-SCORE-EDIT          PIC 9.99.
008000 01  WS-REASON-SCORE-TEXT        PIC X(04).
008100
008200*-----------------------------------------------------------------
008300 LINKAGE                     SECTION.
008400*-----------------------------------------------------------------
008500 COPY "D:\COPYLIB\FraudResult.cpy".
008600
008700******************************************************************
008800 PROCEDURE                   DIVISION    USING FRAUD-RESULT-LINK.
008900*-----------------------------------------------------------------
009000* Main procedure - called once per payment with FR-FROM-ACCOUNT,
009100* FR-TO-ACCOUNT and FR-AMOUNT already moved in by PAYMENT-BATCH.
009200* Returns FR-RISK-SCORE, FR-FRAUDULENT and FR-REASON populated.
009300*-----------------------------------------------------------------
009400 100-FRAUD-CHECK.
009500     PERFORM 200-CALCULATE-RISK-SCORE.
009600     PERFORM 200-DETERMINE-FRAUD.
009700     PERFORM 200-BUILD-FRAUD-REASON.
009800
009900     EXIT    PROGRAM.
010000
010100*-----------------------------------------------------------------
010200* Risk-score thresholds on AMOUNT (deterministic-mode rules
010300* only - see PB-0310 above).
010400*-----------------------------------------------------------------
010500 200-CALCULATE-RISK-SCORE.
010600     EVALUATE TRUE
010700         WHEN FR-AMOUNT >= WS-RISK-THRESHOLD (1)
010800             MOVE WS-RISK-SCORE-TIER (1) TO FR-RISK-SCORE
010900         WHEN FR-AMOUNT >= WS-RISK-THRESHOLD (2)
011000             MOVE WS-RISK-SCORE-TIER (2) TO FR-RISK-SCORE
011100         WHEN OTHER
011200             MOVE WS-RISK-SCORE-TIER (3) TO FR-RISK-SCORE
011300     END-EVALUATE.
011400
011500*-----------------------------------------------------------------
011600* A missing account on either side of the pair is always
011700* fraudulent (PB-0158), checked as one 20-byte group so a blank
011800* FROM or a blank TO catches it without two separate tests;
011900* same-account transfer is always fraudulent; otherwise a risk
012000* score over the high-risk cutoff is fraudulent.
012100*-----------------------------------------------------------------
012200 200-DETERMINE-FRAUD.
012300     IF FR-ACCOUNT-PAIR-R (1:10) = SPACES
012400         OR FR-ACCOUNT-PAIR-R (11:10) = SPACES
012500         SET FR-IS-FRAUDULENT TO TRUE
012600     ELSE
012700         IF FR-FROM-ACCOUNT = FR-TO-ACCOUNT
012800             SET FR-IS-FRAUDULENT TO TRUE
012900         ELSE
013000             IF FR-RISK-SCORE > WS-HIGH-RISK-CUTOFF
013100                 SET FR-IS-FRAUDULENT TO TRUE
013200             ELSE
013300                 SET FR-NOT-FRAUDULENT TO TRUE
013400             END-IF
013500         END-IF
013600     END-IF.
013700
013800*-----------------------------------------------------------------
013900* Build the REASON text for the fraud decision just made.
014000*-----------------------------------------------------------------
014100 200-BUILD-FRAUD-REASON.
014200     IF FR-ACCOUNT-PAIR-R (1:10) = SPACES
014300         OR FR-ACCOUNT-PAIR-R (11:10) = SPACES
014400         MOVE "Missing account on payment" TO FR-REASON
014500     ELSE
014600         IF FR-FROM-ACCOUNT = FR-TO-ACCOUNT
014700             MOVE "Same account transfer detected" TO FR-REASON
014800         ELSE
014900             IF FR-IS-FRAUDULENT
015000                 MOVE FR-RISK-SCORE TO WS-RISK-SCORE-EDIT
015100                 MOVE WS-RISK-SCORE-EDIT TO WS-REASON-SCORE-TEXT
015200                 STRING "High risk score detected: "
015300                        WS-REASON-SCORE-TEXT
015400                        DELIMITED BY SIZE INTO FR-REASON
015500             ELSE
015600                 MOVE "Transaction appears legitimate" TO FR-REASON
015700             END-IF
015800         END-IF
015900     END-IF.

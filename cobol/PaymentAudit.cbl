000100******************************************************************
000200* This program is to service the payment audit trail for the
000300*    nightly payment batch - one AUDIT-RECORD is written for
000400*    every lifecycle event PAYMENT-BATCH reports (creation,
000500*    completion, or failure).  The audit file is opened once at
000600*    the start of the run and closed once at the end; every
000700*    entry in between is one CALL with function code "W".
000800*
000900* Used File
001000*    - Audit Trail File (Sequential Out): AUDITOUT
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 PAYMENT-AUDIT.
001600 AUTHOR.                     R F MERCER.
001700 INSTALLATION.               RETAIL BANKING SYSTEMS - BATCH UNIT.
001800 DATE-WRITTEN.               SEPTEMBER 30, 1991.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED.
002100*-----------------------------------------------------------------
002200*                       C H A N G E   L O G
002300*-----------------------------------------------------------------
002400* DATE       BY   REQUEST    DESCRIPTION
002500* 09/30/91   RFM  PB-0119    ORIGINAL PROGRAM - REPLACES THE OLD   PB-0119
002600*                            SCREEN-DRIVEN ONLINE-UPDATE PAIR
002700*                            WITH A CALLABLE BATCH WRITER, OPEN
002800*                            ONCE PER RUN INSTEAD OF ACCEPT-
002900*                            DRIVEN TERMINATION.
003000* 02/03/93   RFM  PB-0158    ADDED THE RUN-DATE BANNER ON OPEN     PB-0158
003100*                            SO THE AUDIT LOG CAN BE MATCHED
003200*                            BACK TO A CALENDAR DATE IN OPS.
003300* 11/09/96   LKT  PB-0241    ADDED WS-ENTRY-COUNT AND THE          PB-0241
003400*                            CLOSE-TIME SUMMARY LINE - AUDIT
003500*                            FINDING 96-022 WANTED A RECORD
003600*                            COUNT TO RECONCILE AGAINST.
003700* 06/21/99   LKT  PB-0266    Y2K - WS-RUN-DATE-R REDEFINES NOW     PB-0266
003800*                            CARRIES A FOUR-DIGIT YEAR, REVIEWED
003900*                            AND SIGNED OFF.
004000* 08/10/26   DLW  PB-0351    ADDED SPECIAL-NAMES/CONSOLE-DEVICE   PB-0351
004100*                            MNEMONIC AND ROUTED THE OPEN/WRITE/
004200*                            CLOSE DISPLAY LINES UPON IT, TO
004300*                            MATCH THE BATCH UNIT'S OTHER PROGRAMS.
004400* 08/10/26   DLW  PB-0353    OPEN-TIME BANNER DISPLAYED RAW WS-    PB-0353
004500*                            RUN-DATE INSTEAD OF THE YEAR/MONTH/
004600*                            DAY REDEFINES - SWITCHED IT TO THE
004700*                            BROKEN-OUT FORM SO THE PB-0266
004800*                            REDEFINES IS ACTUALLY READ.
004900******************************************************************
005000 ENVIRONMENT                 DIVISION.
005100*-----------------------------------------------------------------
005200 CONFIGURATION               SECTION.
005300 SOURCE-COMPUTER.            WHATEVER-PC.
005400 SPECIAL-NAMES.
005500     CONSOLE IS CONSOLE-DEVICE.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  AUDIT-FILE-OUT
006000             ASSIGN TO "AUDITOUT"
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS AUDIT-FILE-STAT.
006300
006400******************************************************************
006500 DATA                        DIVISION.
006600*-----------------------------------------------------------------
006700 FILE                        SECTION.
006800*    The disk record is carried as a plain byte buffer - the
006900*    LINKAGE copy of AUDIT-RECORD is WRITTEN FROM it below, the
007000*    same way the old screen programs moved a screen area into
007100*    a file record before REWRITE.
007200 FD  AUDIT-FILE-OUT
007300     RECORD CONTAINS 319 CHARACTERS
007400     DATA RECORD IS AUDIT-DISK-RECORD.
007500 01  AUDIT-DISK-RECORD          PIC X(319).
007600 01  AUDIT-DISK-RECORD-R REDEFINES AUDIT-DISK-RECORD.
007700     05  ADR-TRANSACTION-ID     PIC X(20).
007800     05  FILLER                 PIC X(299).
007900
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE             SECTION.
008200*-----------------------------------------------------------------
008300 01  FILE-STATUS-AND-COUNTERS.
008400     05  AUDIT-FILE-STAT         PIC X(02).
008500     05  WS-ENTRY-COUNT          PIC 9(07) COMP VALUE ZERO.
008600     05  WS-ENTRY-COUNT-EDIT     PIC ZZZ,ZZ9.
008700     05  FILLER                  PIC X(01).
008800
008900*    Run-date banner, shown on OPEN so ops can match an audit
009000*    log back to the calendar date it ran under (see PB-0158).
009100 01  WS-RUN-DATE-FIELDS.
009200     05  WS-RUN-DATE             PIC 9(08).
009300     05  FILLER                  PIC X(01).
009400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS.
009500     05  WS-RUN-YEAR             PIC 9(04).
009600     05  WS-RUN-MONTH            PIC 9(02).
009700     05  WS-RUN-DAY              PIC 9(02).
009800     05  FILLER                  PIC X(01).
009900
010000*-----------------------------------------------------------------
010100 LINKAGE                     SECTION.
010200*-----------------------------------------------------------------
010300 COPY "D:\COPYLIB\AuditFunction.cpy".
010400 COPY "D:\COPYLIB\AuditRecord.cpy".
010500
010600******************************************************************
010700 PROCEDURE                   DIVISION
010800                             USING AUDIT-FUNCTION-CODE
010900                                   AUDIT-RECORD.
011000*-----------------------------------------------------------------
011100* Main procedure - dispatches on AU-FUNCTION-CODE.  PAYMENT-BATCH
011200* calls this subprogram once with "O" at the start of the run,
011300* once with "W" per audit entry, and once with "C" at the end.
011400*-----------------------------------------------------------------
011500 100-PAYMENT-AUDIT.
011600     EVALUATE TRUE
011700         WHEN AU-FN-OPEN-FILE
011800             PERFORM 200-OPEN-AUDIT-FILE
011900         WHEN AU-FN-WRITE-ENTRY
012000             PERFORM 200-WRITE-AUDIT-ENTRY
012100         WHEN AU-FN-CLOSE-FILE
012200             PERFORM 200-CLOSE-AUDIT-FILE
012300     END-EVALUATE.
012400
012500     EXIT    PROGRAM.
012600
012700*-----------------------------------------------------------------
012800* Open the audit trail for the run and display the run-date
012900* banner.
013000*-----------------------------------------------------------------
013100 200-OPEN-AUDIT-FILE.
013200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
013300     OPEN OUTPUT AUDIT-FILE-OUT.
013400     DISPLAY "AUDIT TRAIL OPENED FOR RUN DATE " WS-RUN-YEAR "/"
013500             WS-RUN-MONTH "/" WS-RUN-DAY UPON CONSOLE-DEVICE.
013600
013700*-----------------------------------------------------------------
013800* Write the AUDIT-RECORD passed by the caller and bump the
013900* running entry count.
014000*-----------------------------------------------------------------
014100 200-WRITE-AUDIT-ENTRY.
014200     WRITE AUDIT-DISK-RECORD FROM AUDIT-RECORD.
014300     ADD 1 TO WS-ENTRY-COUNT.
014400     DISPLAY "AUDIT ENTRY WRITTEN FOR " ADR-TRANSACTION-ID
014500             UPON CONSOLE-DEVICE.
014600
014700*-----------------------------------------------------------------
014800* Close the audit trail and show the final entry count (PB-0241).
014900*-----------------------------------------------------------------
015000 200-CLOSE-AUDIT-FILE.
015100     MOVE WS-ENTRY-COUNT TO WS-ENTRY-COUNT-EDIT.
015200     CLOSE AUDIT-FILE-OUT.
015300     DISPLAY "AUDIT TRAIL CLOSED - ENTRIES WRITTEN: "
015400             WS-ENTRY-COUNT-EDIT UPON CONSOLE-DEVICE.
